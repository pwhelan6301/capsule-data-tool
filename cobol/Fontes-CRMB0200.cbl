000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: COMPRAS-MERCADO DATA SERVICES
000400* Date-Written: 06/03/1991
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO
000700* Purpose: LIMPEZA DE CRM - ENRICH-FROM-MASTER - MONTA A BASE DE
000800*          CONHECIMENTO A PARTIR DO ARQUIVO MESTRE DE
000900*          ORGANIZACOES (FASE A) E PREENCHE SETOR/CATEGORIA EM
001000*          BRANCO NO ARQUIVO ALVO A PARTIR DELA (FASE B)
001100******************************************************************
001200* Alteracoes:
001300*   06/03/1991 - AR  - chamado 1103  - versao inicial, adaptado     CR1103
001400*                do modelo de dois arquivos indexados SCMP0310
001500*                (aqui a tabela mestre fica em memoria, nao em
001600*                arquivo indexado - o volume de organizacoes e'
001700*                pequeno o bastante para caber na WORKING-STORAGE.
001800*   14/09/1991 - AR  - chamado 1155  - chave do mestre: usa NOME;   CR1155
001900*                se em branco, usa ORGANIZACAO; registro com as
002000*                duas colunas em branco e' ignorado.
002100*   30/09/1992 - AR  - chamado 1271  - duplicidade de chave do      CR1271
002200*                mestre (maiusc./minusc. ignoradas na comparacao):
002300*                mantem o primeiro registro encontrado, descarta
002400*                os demais.
002500*   19/07/1994 - AR  - chamado 1402  - preenchimento so ocorre      CR1402
002600*                quando o campo do alvo estiver em branco E o
002700*                valor do mestre nao estiver em branco; valor
002800*                existente no alvo nunca e' sobrescrito.
002900*   11/03/1998 - MCS - chamado 1602  - revisao ano 2000: arquivos   CR1602
003000*                nao contem datas; programa aprovado sem ajuste.
003100*   07/09/1999 - MCS - chamado 1655  - fechamento do levantamento   CR1655
003200*                Y2K registrado para este programa.
003300*   03/05/2001 - AR  - chamado 1789  - inclusao de log da chave     CR1789
003400*                localizada e do setor/categoria antes e depois,
003500*                no job-log de cada registro preenchido.
003600*   18/02/2004 - JPS - chamado 1955  - limite da tabela em          CR1955
003700*                memoria elevado de 1000 para 5000 organizacoes.
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    CRMB0200.
004100 AUTHOR.        ANDRE RAFFUL.
004200 INSTALLATION.  COMPRAS-MERCADO DATA SERVICES.
004300 DATE-WRITTEN.  06/03/1991.
004400 DATE-COMPILED.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT ORG-MESTRE      ASSIGN TO "MESTIN"
005200          ORGANIZATION      IS SEQUENTIAL
005300          ACCESS            IS SEQUENTIAL
005400          FILE STATUS       IS WS-FS-MESTRE.
005500*
005600     SELECT CONTATO-ALVO    ASSIGN TO "ALVOIN"
005700          ORGANIZATION      IS SEQUENTIAL
005800          ACCESS            IS SEQUENTIAL
005900          FILE STATUS       IS WS-FS-ALVO-ENT.
006000*
006100     SELECT CONTATO-ENRIQ   ASSIGN TO "ALVOOUT"
006200          ORGANIZATION      IS SEQUENTIAL
006300          ACCESS            IS SEQUENTIAL
006400          FILE STATUS       IS WS-FS-ALVO-SAI.
006500*-----------------------------------------------------------------
006600 DATA DIVISION.
006700*-----------------------------------------------------------------
006800 FILE SECTION.
006900*
007000 FD  ORG-MESTRE
007100     RECORD CONTAINS 140 CHARACTERS.
007200     COPY CRMBREG2.
007300*
007400 FD  CONTATO-ALVO
007500     RECORD CONTAINS 220 CHARACTERS.
007600     COPY CRMBREG1.
007700*
007800 FD  CONTATO-ENRIQ
007900     RECORD CONTAINS 220 CHARACTERS.
008000 01  REG-CONTATO-ENRIQ                    PIC X(220).
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE SECTION.
008300*
008400 01  WS-FLAGS-ARQUIVO.
008500     05  WS-FS-MESTRE                PIC X(02).
008600         88  WS-FS-MESTRE-OK                  VALUE "00".
008700         88  WS-FS-MESTRE-FIM                  VALUE "10".
008800     05  WS-FS-ALVO-ENT              PIC X(02).
008900         88  WS-FS-ALVO-ENT-OK                VALUE "00".
009000         88  WS-FS-ALVO-ENT-FIM                VALUE "10".
009100     05  WS-FS-ALVO-SAI              PIC X(02).
009200         88  WS-FS-ALVO-SAI-OK                VALUE "00".
009300     05  WS-EXIT-MESTRE              PIC X(01) VALUE "N".
009400         88  MESTRE-FIM-OK                     VALUE "S".
009500     05  WS-EXIT-ALVO                PIC X(01) VALUE "N".
009600         88  ALVO-FIM-OK                       VALUE "S".
009700*
009800* TABELA EM MEMORIA DA BASE DE CONHECIMENTO (FASE A). A CHAVE E'
009900* GUARDADA EM MAIUSCULAS PARA A COMPARACAO SEM CASO DA FASE B;
010000* SETOR/CATEGORIA DO MESTRE SAO GUARDADOS EXATAMENTE COMO VIERAM.
010100*
010200 01  TAB-MESTRE-LIMITES.
010300     05  WS-MESTRE-MAX               PIC 9(04) COMP VALUE 5000.
010400     05  WS-MESTRE-QTD               PIC 9(04) COMP VALUE 0.
010500     05  FILLER                      PIC X(04).
010600*
010700 01  TAB-MESTRE OCCURS 5000 TIMES
010800                INDEXED BY IX-MESTRE.
010900     05  TAB-MESTRE-CHAVE            PIC X(40).
011000     05  TAB-MESTRE-SETOR            PIC X(30).
011100     05  TAB-MESTRE-CATEGORIA        PIC X(30).
011200     05  FILLER                      PIC X(04).
011300*
011400 01  WS-CHAVE-CANDIDATA                  PIC X(40).
011500* VISAO POR METADE DA CHAVE CANDIDATA, USADA SO NO LOG DE
011600* ALTERACAO DE P480.
011700 01  WS-CHAVE-CANDIDATA-R
011800                           REDEFINES WS-CHAVE-CANDIDATA.
011900     05  WS-CHAVE-1A-METADE          PIC X(20).
012000     05  WS-CHAVE-2A-METADE          PIC X(20).
012100*
012200 01  WS-CHAVE-ACHADA                PIC X(01) VALUE "N".
012300     88  CHAVE-JA-EXISTE                     VALUE "S".
012400*
012500* CONTADORES DE EXECUCAO (REPORTADOS NO JOB-LOG POR P900-FIM).
012600*
012700 01  WS-CONTADORES.
012800     05  WS-TOTAL-REGISTROS          PIC 9(07) COMP VALUE 0.
012900     05  WS-REGISTROS-ATUALIZADOS    PIC 9(07) COMP VALUE 0.
013000     05  FILLER                      PIC X(04).
013100*
013200* FLAGS DE PREENCHIMENTO DO REGISTRO CORRENTE - UM UNICO PAR DE
013300* BYTES REINTERPRETADO COMO DOIS INDICADORES INDEPENDENTES.
013400*
013500 01  WS-FLAGS-CAMPO                  PIC X(02) VALUE "NN".
013600 01  WS-FLAGS-CAMPO-R REDEFINES WS-FLAGS-CAMPO.
013700     05  WS-FLAG-SETOR               PIC X(01).
013800         88  SETOR-PREENCHIDO                 VALUE "S".
013900     05  WS-FLAG-CATEGORIA           PIC X(01).
014000         88  CATEGORIA-PREENCHIDA              VALUE "S".
014100*
014200 01  WS-REG-ALVO-ANTES                    PIC X(220).
014300* VISAO POR CAMPO DO "ANTES" DO REGISTRO ALVO, USADA SO NO LOG
014400* DE ALTERACAO DE P480.
014500 01  WS-REG-ALVO-ANTES-R REDEFINES WS-REG-ALVO-ANTES.
014600     05  WS-NOME-ANTES                PIC X(40).
014700     05  WS-ORGANIZACAO-ANTES         PIC X(40).
014800     05  WS-TAGS-ANTES                PIC X(80).
014900     05  WS-SETOR-ANTES               PIC X(30).
015000     05  WS-CATEGORIA-ANTES           PIC X(30).
015100*
015200 77  WS-MENSAGEM                     PIC X(60) VALUE SPACES.
015300*-----------------------------------------------------------------
015400 LINKAGE SECTION.
015500*-----------------------------------------------------------------
015600 01  LKS-RESUMO-EXECUCAO.
015700     05  LKS-RES-TOTAL-REGISTROS     PIC 9(07) COMP.
015800     05  LKS-RES-REG-ATUALIZADOS     PIC 9(07) COMP.
015900*-----------------------------------------------------------------
016000 PROCEDURE DIVISION USING LKS-RESUMO-EXECUCAO.
016100*-----------------------------------------------------------------
016200 MAIN-PROCEDURE.
016300*
016400     PERFORM P100-INICIALIZA     THRU P100-FIM.
016500     PERFORM P200-CARREGA-MESTRE THRU P200-FIM
016600             UNTIL MESTRE-FIM-OK.
016700     DISPLAY "CRMB0200 - BASE DE CONHECIMENTO MONTADA: "
016800             WS-MESTRE-QTD " ORGANIZACOES UNICAS ENCONTRADAS.".
016900*
017000     PERFORM P300-PROCESSA       THRU P300-FIM
017100             UNTIL ALVO-FIM-OK.
017200     PERFORM P900-FIM.
017300*
017400 P100-INICIALIZA.
017500*
017600     MOVE 0                       TO WS-TOTAL-REGISTROS.
017700     MOVE 0                       TO WS-REGISTROS-ATUALIZADOS.
017800     MOVE 0                       TO WS-MESTRE-QTD.
017900*
018000     OPEN INPUT  ORG-MESTRE.
018100     IF NOT WS-FS-MESTRE-OK
018200         STRING "ERRO NA ABERTURA DO ARQUIVO MESTRE FS: "
018300                 WS-FS-MESTRE      INTO WS-MENSAGEM
018400         DISPLAY WS-MENSAGEM
018500         PERFORM P900-FIM
018600     END-IF.
018700*
018800     OPEN INPUT  CONTATO-ALVO.
018900     IF NOT WS-FS-ALVO-ENT-OK
019000         STRING "ERRO NA ABERTURA DO ARQUIVO ALVO FS: "
019100                 WS-FS-ALVO-ENT    INTO WS-MENSAGEM
019200         DISPLAY WS-MENSAGEM
019300         PERFORM P900-FIM
019400     END-IF.
019500*
019600     OPEN OUTPUT CONTATO-ENRIQ.
019700     IF NOT WS-FS-ALVO-SAI-OK
019800         STRING "ERRO NA ABERTURA DA SAIDA ENRIQUECIDA FS: "
019900                 WS-FS-ALVO-SAI    INTO WS-MENSAGEM
020000         DISPLAY WS-MENSAGEM
020100         PERFORM P900-FIM
020200     END-IF.
020300*
020400 P100-FIM.
020500     CONTINUE.
020600*-----------------------------------------------------------------
020700* FASE A - MONTAGEM DA BASE DE CONHECIMENTO EM MEMORIA.
020800*-----------------------------------------------------------------
020900 P200-CARREGA-MESTRE.
021000*
021100     READ ORG-MESTRE
021200         AT END
021300             SET MESTRE-FIM-OK            TO TRUE
021400         NOT AT END
021500             PERFORM P210-CHAVE-MESTRE    THRU P210-FIM
021600             IF WS-CHAVE-CANDIDATA NOT EQUAL SPACES
021700                 PERFORM P220-GRAVA-TABELA THRU P220-FIM
021800             END-IF
021900     END-READ.
022000*
022100 P200-FIM.
022200     CONTINUE.
022300*
022400 P210-CHAVE-MESTRE.
022500*
022600     IF MST-NOME NOT EQUAL SPACES
022700         MOVE MST-NOME                TO WS-CHAVE-CANDIDATA
022800     ELSE
022900         MOVE MST-ORGANIZACAO         TO WS-CHAVE-CANDIDATA
023000     END-IF.
023100*
023200     INSPECT WS-CHAVE-CANDIDATA CONVERTING
023300         "abcdefghijklmnopqrstuvwxyz"
023400      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023500*
023600 P210-FIM.
023700     CONTINUE.
023800*
023900 P220-GRAVA-TABELA.
024000*
024100     MOVE "N"              TO WS-CHAVE-ACHADA.
024200     IF WS-MESTRE-QTD NOT = 0
024300         PERFORM P225-PROCURA-CHAVE
024400             VARYING IX-MESTRE FROM 1 BY 1
024500             UNTIL IX-MESTRE > WS-MESTRE-QTD
024600                OR CHAVE-JA-EXISTE
024700     END-IF.
024800*
024900     IF NOT CHAVE-JA-EXISTE
025000         IF WS-MESTRE-QTD < WS-MESTRE-MAX
025100             ADD 1                 TO WS-MESTRE-QTD
025200             SET IX-MESTRE         TO WS-MESTRE-QTD
025300             MOVE WS-CHAVE-CANDIDATA
025400                                   TO TAB-MESTRE-CHAVE(IX-MESTRE)
025500             MOVE MST-SETOR        TO TAB-MESTRE-SETOR(IX-MESTRE)
025600             MOVE MST-CATEGORIA
025700                               TO TAB-MESTRE-CATEGORIA(IX-MESTRE)
025800         ELSE
025900             DISPLAY "CRMB0200 - TABELA MESTRE CHEIA ("
026000                     WS-MESTRE-MAX
026100                     ") - ORGANIZACAO IGNORADA: "
026200                     WS-CHAVE-CANDIDATA
026300         END-IF
026400     END-IF.
026500*
026600 P220-FIM.
026700     CONTINUE.
026800*
026900 P225-PROCURA-CHAVE.
027000*
027100     IF TAB-MESTRE-CHAVE(IX-MESTRE) EQUAL WS-CHAVE-CANDIDATA
027200         SET CHAVE-JA-EXISTE          TO TRUE
027300     END-IF.
027400*-----------------------------------------------------------------
027500* FASE B - ENRIQUECIMENTO DO ARQUIVO ALVO.
027600*-----------------------------------------------------------------
027700 P300-PROCESSA.
027800*
027900     READ CONTATO-ALVO
028000         AT END
028100             SET ALVO-FIM-OK              TO TRUE
028200         NOT AT END
028300             ADD 1                    TO WS-TOTAL-REGISTROS
028400             PERFORM P400-PROCESSA-REGISTRO THRU P400-FIM
028500     END-READ.
028600*
028700 P300-FIM.
028800     CONTINUE.
028900*
029000 P400-PROCESSA-REGISTRO.
029100*
029200     MOVE REG-CONTATO                TO WS-REG-ALVO-ANTES.
029300     MOVE "N"                        TO WS-FLAGS-CAMPO.
029400*
029500     IF CTT-ORGANIZACAO NOT EQUAL SPACES
029600         PERFORM P410-LOCALIZA-MESTRE   THRU P410-FIM
029700         IF CHAVE-JA-EXISTE
029800             PERFORM P420-PREENCHE-CAMPOS THRU P420-FIM
029900         END-IF
030000     END-IF.
030100*
030200     IF SETOR-PREENCHIDO OR CATEGORIA-PREENCHIDA
030300         ADD 1                        TO WS-REGISTROS-ATUALIZADOS
030400         PERFORM P480-REGISTRA-ALTERACAO THRU P480-FIM
030500     END-IF.
030600*
030700     MOVE REG-CONTATO                TO REG-CONTATO-ENRIQ.
030800     WRITE REG-CONTATO-ENRIQ.
030900*
031000 P400-FIM.
031100     CONTINUE.
031200*
031300 P410-LOCALIZA-MESTRE.
031400*
031500     MOVE CTT-ORGANIZACAO             TO WS-CHAVE-CANDIDATA.
031600     INSPECT WS-CHAVE-CANDIDATA CONVERTING
031700         "abcdefghijklmnopqrstuvwxyz"
031800      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031900*
032000     MOVE "N"              TO WS-CHAVE-ACHADA.
032100     IF WS-MESTRE-QTD NOT = 0
032200         PERFORM P225-PROCURA-CHAVE
032300             VARYING IX-MESTRE FROM 1 BY 1
032400             UNTIL IX-MESTRE > WS-MESTRE-QTD
032500                OR CHAVE-JA-EXISTE
032600     END-IF.
032700*
032800 P410-FIM.
032900     CONTINUE.
033000*
033100 P420-PREENCHE-CAMPOS.
033200*
033300     IF CTT-SETOR EQUAL SPACES
033400             AND TAB-MESTRE-SETOR(IX-MESTRE) NOT EQUAL SPACES
033500         MOVE TAB-MESTRE-SETOR(IX-MESTRE)    TO CTT-SETOR
033600         SET SETOR-PREENCHIDO                TO TRUE
033700     END-IF.
033800*
033900     IF CTT-CATEGORIA EQUAL SPACES
034000             AND TAB-MESTRE-CATEGORIA(IX-MESTRE) NOT EQUAL SPACES
034100         MOVE TAB-MESTRE-CATEGORIA(IX-MESTRE) TO CTT-CATEGORIA
034200         SET CATEGORIA-PREENCHIDA             TO TRUE
034300     END-IF.
034400*
034500 P420-FIM.
034600     CONTINUE.
034700*
034800 P480-REGISTRA-ALTERACAO.
034900*
035000     DISPLAY "CRMB0200 LOG - CHAVE LOCALIZADA.........: "
035100             WS-CHAVE-1A-METADE WS-CHAVE-2A-METADE.
035200     DISPLAY "CRMB0200 LOG - SETOR ANTES/DEPOIS.......: "
035300             WS-SETOR-ANTES " / " CTT-SETOR.
035400     DISPLAY "CRMB0200 LOG - CATEGORIA ANTES/DEPOIS...: "
035500             WS-CATEGORIA-ANTES " / " CTT-CATEGORIA.
035600*
035700 P480-FIM.
035800     CONTINUE.
035900*
036000 P900-FIM.
036100*
036200     CLOSE ORG-MESTRE CONTATO-ALVO CONTATO-ENRIQ.
036300*
036400     MOVE WS-TOTAL-REGISTROS       TO LKS-RES-TOTAL-REGISTROS.
036500     MOVE WS-REGISTROS-ATUALIZADOS TO LKS-RES-REG-ATUALIZADOS.
036600*
036700     DISPLAY "CRMB0200 - ENRIQUECIMENTO DO ALVO CONCLUIDO".
036800     DISPLAY "TOTAL DE REGISTROS PROCESSADOS: "
036900             WS-TOTAL-REGISTROS.
037000     DISPLAY "REGISTROS ATUALIZADOS..........: "
037100             WS-REGISTROS-ATUALIZADOS.
037200     DISPLAY "ARQUIVO DE SAIDA................: ALVOOUT".
037300*
037400     GOBACK.
