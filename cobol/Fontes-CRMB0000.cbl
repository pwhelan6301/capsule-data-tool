000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: COMPRAS-MERCADO DATA SERVICES
000400* Date-Written: 14/02/1991
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO
000700* Purpose: ROTINA DE CONTROLE (JOB DRIVER) DA LIMPEZA DE CRM.
000800*          SELECIONA A OPERACAO A RODAR NESTA SUBIDA (LIMPEZA DE
000900*          TAGS OU ENRIQUECIMENTO PELO MESTRE) CONFORME O PARM
001000*          INFORMADO NO JCL E REPORTA O RESUMO DA EXECUCAO.
001100******************************************************************
001200* Alteracoes:
001300*   14/02/1991 - AR  - chamado 1090  - versao inicial, adaptado     CR1090
001400*                do menu principal SCMP0000 (aqui a selecao da
001500*                rotina e' feita pelo PARM do EXEC da etapa, e nao
001600*                por tela de operador - job roda sem interacao).
001700*   06/03/1991 - AR  - chamado 1104  - inclusao da chamada ao       CR1104
001800*                enriquecimento pelo mestre (CRMB0200).
001900*   19/07/1994 - AR  - chamado 1403  - mensagem de resumo passa a   CR1403
002000*                identificar o nome do arquivo de saida gerado.
002100*   11/03/1998 - MCS - chamado 1603  - revisao ano 2000: programa   CR1603
002200*                nao manipula datas; aprovado sem ajuste.
002300*   07/09/1999 - MCS - chamado 1656  - fechamento do levantamento   CR1656
002400*                Y2K registrado para este programa.
002500*   03/05/2001 - AR  - chamado 1790  - o texto do PARM recebido     CR1790
002600*                passa a ser ecoado no job-log antes da selecao da
002700*                rotina, para conferencia do operador de producao.
002800*   18/02/2004 - JPS - chamado 1956  - PARM invalido ou ausente     CR1956
002900*                passa a encerrar o job com RETURN-CODE 16 em vez
003000*                de assumir uma rotina default.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    CRMB0000.
003400 AUTHOR.        ANDRE RAFFUL.
003500 INSTALLATION.  COMPRAS-MERCADO DATA SERVICES.
003600 DATE-WRITTEN.  14/02/1991.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 FILE SECTION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE SECTION.
004900*
005000* AREA DE RESUMO DEVOLVIDA PELA ROTINA CHAMADA (CRMB0100 OU
005100* CRMB0200) - O MESMO LAYOUT DA LINKAGE DAS DUAS ROTINAS, USADO
005200* AQUI COMO AREA DE COMUNICACAO COM O CALL.
005300*
005400 01  WS-RESUMO-EXECUCAO.
005500     05  WS-RES-TOTAL-REGISTROS      PIC 9(07) COMP VALUE 0.
005600     05  WS-RES-REG-ATUALIZADOS      PIC 9(07) COMP VALUE 0.
005700*
005800 01  WS-RESUMO-EXECUCAO-R
005900                      REDEFINES WS-RESUMO-EXECUCAO.
006000     05  WS-RES-TOTAL-BYTES          PIC X(04).
006100     05  WS-RES-ATUALIZ-BYTES        PIC X(04).
006200*
006300* NOME DA ROTINA E DO ARQUIVO DE SAIDA DESTA SUBIDA, PARA O
006400* RELATORIO DE JOB-LOG DE P900-FIM.
006500*
006600 01  WS-IDENTIFICACAO-JOB.
006700     05  WS-NOME-ROTINA              PIC X(08) VALUE SPACES.
006800     05  WS-NOME-SAIDA               PIC X(08) VALUE SPACES.
006900     05  FILLER                      PIC X(04).
007000*
007100 01  WS-IDENTIFICACAO-JOB-R
007200                      REDEFINES WS-IDENTIFICACAO-JOB.
007300     05  WS-ID-1A-METADE             PIC X(10).
007400     05  WS-ID-2A-METADE             PIC X(10).
007500*
007600 77  WS-RETURN-CODE                  PIC 9(02) COMP VALUE 0.
007700*-----------------------------------------------------------------
007800 LINKAGE SECTION.
007900*-----------------------------------------------------------------
008000* AREA DO PARM DO EXEC DA ETAPA (CONVENCAO PADRAO DE PARM DE JCL:
008100* HALFWORD BINARIO COM O TAMANHO DO TEXTO, SEGUIDO DO PROPRIO
008200* TEXTO). POSICAO 1 DO TEXTO E' O CODIGO DA OPERACAO: "C" PARA
008300* LIMPEZA DE TAGS, "E" PARA ENRIQUECIMENTO PELO MESTRE.
008400*
008500 01  WS-PARM-JOB.
008600     05  WS-PARM-TAMANHO             PIC S9(04) COMP.
008700     05  WS-PARM-OPERACAO           PIC X(01).
008800         88  PARM-OPERACAO-LIMPA            VALUE "C".
008900         88  PARM-OPERACAO-ENRIQUECE        VALUE "E".
009000     05  FILLER                      PIC X(75).
009100*
009200* VISAO DO PARM POR METADE, USADA SO PARA ECOAR O TEXTO RECEBIDO
009300* NO JOB-LOG DE P100-INICIALIZA (CHAMADO 1790).
009400*
009500 01  WS-PARM-JOB-R REDEFINES WS-PARM-JOB.
009600     05  FILLER                      PIC X(02).
009700     05  WS-PARM-1A-METADE           PIC X(38).
009800     05  WS-PARM-2A-METADE           PIC X(38).
009900*-----------------------------------------------------------------
010000 PROCEDURE DIVISION USING WS-PARM-JOB.
010100*-----------------------------------------------------------------
010200 MAIN-PROCEDURE.
010300*
010400     PERFORM P100-INICIALIZA.
010500     PERFORM P200-SELECIONA-ROTINA.
010600     PERFORM P900-FIM.
010700*
010800     MOVE WS-RETURN-CODE              TO RETURN-CODE.
010900     STOP RUN.
011000*
011100 P100-INICIALIZA.
011200*
011300     MOVE 0                           TO WS-RES-TOTAL-REGISTROS.
011400     MOVE 0                           TO WS-RES-REG-ATUALIZADOS.
011500     MOVE 0                           TO WS-RETURN-CODE.
011600*
011700     DISPLAY "CRMB0000 - PARM RECEBIDO DO JCL.: "
011800             WS-PARM-1A-METADE WS-PARM-2A-METADE.
011900*
012000 P200-SELECIONA-ROTINA.
012100*
012200     EVALUATE TRUE
012300         WHEN PARM-OPERACAO-ENRIQUECE
012400             MOVE "CRMB0200"          TO WS-NOME-ROTINA
012500             MOVE "ALVOOUT"           TO WS-NOME-SAIDA
012600             CALL "CRMB0200"       USING WS-RESUMO-EXECUCAO
012700         WHEN PARM-OPERACAO-LIMPA
012800             MOVE "CRMB0100"          TO WS-NOME-ROTINA
012900             MOVE "CONTOUT"           TO WS-NOME-SAIDA
013000             CALL "CRMB0100"       USING WS-RESUMO-EXECUCAO
013100         WHEN OTHER
013200             DISPLAY "CRMB0000 - PARM DE OPERACAO INVALIDO: "
013300                     WS-PARM-OPERACAO
013400             MOVE 16                  TO WS-RETURN-CODE
013500     END-EVALUATE.
013600*
013700 P900-FIM.
013800*
013900     IF WS-RETURN-CODE NOT = 16
014000         DISPLAY "CRMB0000 - PROCESSAMENTO CONCLUIDO."
014100         DISPLAY "ROTINA EXECUTADA................: "
014200                 WS-NOME-ROTINA
014300         DISPLAY "TOTAL DE REGISTROS PROCESSADOS..: "
014400                 WS-RES-TOTAL-REGISTROS
014500         DISPLAY "REGISTROS ATUALIZADOS............: "
014600                 WS-RES-REG-ATUALIZADOS
014700         DISPLAY "ARQUIVO DE SAIDA.................: "
014800                 WS-NOME-SAIDA
014900     END-IF.
