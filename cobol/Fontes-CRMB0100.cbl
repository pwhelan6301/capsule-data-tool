000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: COMPRAS-MERCADO DATA SERVICES
000400* Date-Written: 14/02/1991
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO
000700* Purpose: LIMPEZA DE CRM - CLEAN-FROM-TAGS - LE O ARQUIVO DE
000800*          CONTATOS, CLASSIFICA SETOR/CATEGORIA A PARTIR DAS
000900*          TAGS E GRAVA UMA COPIA LIMPA COM OS TOTAIS NO JOB-LOG
001000******************************************************************
001100* Alteracoes:
001200*   14/02/1991 - AR  - chamado 1091  - versao inicial, adaptado     CR1091
001300*                do modelo de carga de precos SCMP0300.
001400*   03/08/1991 - AR  - chamado 1140  - so sobrescreve SETOR ou      CR1140
001500*                CATEGORIA quando o valor atual nao for um valor
001600*                canonico exato (comparacao sensivel a caixa).
001700*   19/07/1994 - AR  - chamado 1401  - contagem de atualizados      CR1401
001800*                revista para contar a linha uma unica vez ainda
001900*                que SETOR e CATEGORIA tenham mudado juntos.
002000*   11/03/1998 - MCS - chamado 1602  - revisao ano 2000: arquivo    CR1602
002100*                nao contem datas; programa aprovado sem ajuste.
002200*   07/09/1999 - MCS - chamado 1655  - fechamento do levantamento   CR1655
002300*                Y2K registrado para este programa.
002400*   03/05/2001 - AR  - chamado 1788  - inclusao de log de           CR1788
002500*                alteracao (setor/categoria antes e depois do
002600*                registro) no job-log, para apoio a chamados de
002700*                suporte sobre contagem divergente.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    CRMB0100.
003100 AUTHOR.        ANDRE RAFFUL.
003200 INSTALLATION.  COMPRAS-MERCADO DATA SERVICES.
003300 DATE-WRITTEN.  14/02/1991.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100     SELECT CONTATO-ENTRADA ASSIGN TO "CONTIN"
004200          ORGANIZATION      IS SEQUENTIAL
004300          ACCESS            IS SEQUENTIAL
004400          FILE STATUS       IS WS-FS-CONT-ENT.
004500*
004600     SELECT CONTATO-SAIDA   ASSIGN TO "CONTOUT"
004700          ORGANIZATION      IS SEQUENTIAL
004800          ACCESS            IS SEQUENTIAL
004900          FILE STATUS       IS WS-FS-CONT-SAI.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 FILE SECTION.
005400*
005500 FD  CONTATO-ENTRADA
005600     RECORD CONTAINS 220 CHARACTERS.
005700     COPY CRMBREG1.
005800*
005900 FD  CONTATO-SAIDA
006000     RECORD CONTAINS 220 CHARACTERS.
006100 01  REG-CONTATO-SAIDA                   PIC X(220).
006200* VISAO POR CAMPO DO REGISTRO DE SAIDA - NAO USADA HOJE (A
006300* GRAVACAO E' SEMPRE POR MOVE DE REGISTRO INTEIRO EM P450), MAS
006400* MANTIDA PARA QUANDO ALGUM CAMPO PRECISAR DE TRATAMENTO PROPRIO
006500* NA SAIDA (PADRAO JA USADO EM OUTROS PROGRAMAS DO SISTEMA).
006600 01  REG-CONTATO-SAIDA-R REDEFINES REG-CONTATO-SAIDA.
006700     05  CTT-NOME-SAI                PIC X(40).
006800     05  CTT-ORGANIZACAO-SAI         PIC X(40).
006900     05  CTT-TAGS-SAI                PIC X(80).
007000     05  CTT-SETOR-SAI               PIC X(30).
007100     05  CTT-CATEGORIA-SAI           PIC X(30).
007200*-----------------------------------------------------------------
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FLAGS-ARQUIVO.
007600     05  WS-FS-CONT-ENT             PIC X(02).
007700         88  WS-FS-CONT-ENT-OK               VALUE "00".
007800         88  WS-FS-CONT-ENT-FIM               VALUE "10".
007900     05  WS-FS-CONT-SAI             PIC X(02).
008000         88  WS-FS-CONT-SAI-OK               VALUE "00".
008100     05  WS-EXIT                    PIC X(01) VALUE "N".
008200         88  EXIT-OK                         VALUE "S".
008300*
008400* CONTADORES DE EXECUCAO (REPORTADOS NO JOB-LOG POR P900-FIM).
008500*
008600 01  WS-CONTADORES.
008700     05  WS-TOTAL-REGISTROS         PIC 9(07) COMP VALUE 0.
008800     05  WS-REGISTROS-ATUALIZADOS   PIC 9(07) COMP VALUE 0.
008900     05  FILLER                     PIC X(04).
009000*
009100* FLAGS DE ALTERACAO DO REGISTRO CORRENTE - UM UNICO PAR DE BYTES
009200* REINTERPRETADO COMO DOIS INDICADORES INDEPENDENTES.
009300*
009400 01  WS-FLAGS-CAMPO                 PIC X(02) VALUE "NN".
009500 01  WS-FLAGS-CAMPO-R REDEFINES WS-FLAGS-CAMPO.
009600     05  WS-FLAG-SETOR              PIC X(01).
009700         88  SETOR-MUDOU                     VALUE "S".
009800     05  WS-FLAG-CATEGORIA          PIC X(01).
009900         88  CATEGORIA-MUDOU                 VALUE "S".
010000*
010100* COPIA DE TRABALHO DO REGISTRO - USADA PARA MONTAR TAGS EM
010200* MINUSCULAS (SEM MEXER NO VALOR ORIGINAL GRAVADO NA SAIDA) E
010300* PARA O "ANTES" DO LOG DE ALTERACAO DE P480.
010400*
010500 01  WS-REG-CONTATO-ANTES                PIC X(220).
010600 01  WS-REG-CONTATO-ANTES-R
010700                           REDEFINES WS-REG-CONTATO-ANTES.
010800     05  WS-NOME-ANTES              PIC X(40).
010900     05  WS-ORGANIZACAO-ANTES       PIC X(40).
011000     05  WS-TAGS-ANTES              PIC X(80).
011100     05  WS-SETOR-ANTES             PIC X(30).
011200     05  WS-CATEGORIA-ANTES         PIC X(30).
011300*
011400 01  WS-TAGS-MINUSCULA                    PIC X(80).
011500*
011600* AREAS DE PARAMETRO DAS SUBROTINAS DE CLASSIFICACAO.
011700*
011800 01  WS-LKS-AREA-SETOR.
011900     05  LKS-SET-TAGS-MINUSCULA     PIC X(80).
012000     05  LKS-SET-VALOR-CAMPO        PIC X(30).
012100     05  LKS-SET-CAMPO-MUDOU        PIC X(01).
012200*
012300 01  WS-LKS-AREA-CATEGORIA.
012400     05  LKS-CAT-TAGS-MINUSCULA     PIC X(80).
012500     05  LKS-CAT-VALOR-CAMPO        PIC X(30).
012600     05  LKS-CAT-CAMPO-MUDOU        PIC X(01).
012700*
012800 77  WS-MENSAGEM                    PIC X(60) VALUE SPACES.
012900*-----------------------------------------------------------------
013000 LINKAGE SECTION.
013100*-----------------------------------------------------------------
013200 01  LKS-RESUMO-EXECUCAO.
013300     05  LKS-RES-TOTAL-REGISTROS    PIC 9(07) COMP.
013400     05  LKS-RES-REG-ATUALIZADOS    PIC 9(07) COMP.
013500*-----------------------------------------------------------------
013600 PROCEDURE DIVISION USING LKS-RESUMO-EXECUCAO.
013700*-----------------------------------------------------------------
013800 MAIN-PROCEDURE.
013900*
014000     PERFORM P100-INICIALIZA     THRU P100-FIM.
014100     PERFORM P300-PROCESSA       THRU P300-FIM
014200             UNTIL EXIT-OK.
014300     PERFORM P900-FIM.
014400*
014500 P100-INICIALIZA.
014600*
014700     MOVE 0                      TO WS-TOTAL-REGISTROS.
014800     MOVE 0                      TO WS-REGISTROS-ATUALIZADOS.
014900*
015000     OPEN INPUT  CONTATO-ENTRADA.
015100     IF NOT WS-FS-CONT-ENT-OK
015200         STRING "ERRO NA ABERTURA DO ARQUIVO DE CONTATOS FS: "
015300                 WS-FS-CONT-ENT    INTO WS-MENSAGEM
015400         DISPLAY WS-MENSAGEM
015500         PERFORM P900-FIM
015600     END-IF.
015700*
015800     OPEN OUTPUT CONTATO-SAIDA.
015900     IF NOT WS-FS-CONT-SAI-OK
016000         STRING "ERRO NA ABERTURA DA SAIDA DE CONTATOS FS: "
016100                 WS-FS-CONT-SAI    INTO WS-MENSAGEM
016200         DISPLAY WS-MENSAGEM
016300         PERFORM P900-FIM
016400     END-IF.
016500*
016600 P100-FIM.
016700     CONTINUE.
016800*
016900 P300-PROCESSA.
017000*
017100     READ CONTATO-ENTRADA
017200         AT END
017300             SET EXIT-OK                 TO TRUE
017400         NOT AT END
017500             ADD 1                   TO WS-TOTAL-REGISTROS
017600             PERFORM P400-PROCESSA-REGISTRO THRU P400-FIM
017700     END-READ.
017800*
017900 P300-FIM.
018000     CONTINUE.
018100*
018200 P400-PROCESSA-REGISTRO.
018300*
018400     MOVE REG-CONTATO               TO WS-REG-CONTATO-ANTES.
018500     MOVE "N"                       TO WS-FLAGS-CAMPO.
018600*
018700     IF CTT-TAGS EQUAL SPACES
018800         PERFORM P450-GRAVA-REGISTRO THRU P450-FIM
018900     ELSE
019000         MOVE CTT-TAGS               TO WS-TAGS-MINUSCULA
019100         INSPECT WS-TAGS-MINUSCULA CONVERTING
019200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019300          TO "abcdefghijklmnopqrstuvwxyz"
019400*
019500         PERFORM P410-CLASSIFICA-SETOR     THRU P410-FIM
019600         PERFORM P420-CLASSIFICA-CATEGORIA THRU P420-FIM
019700*
019800         IF SETOR-MUDOU OR CATEGORIA-MUDOU
019900             ADD 1                   TO WS-REGISTROS-ATUALIZADOS
020000             PERFORM P480-REGISTRA-ALTERACAO THRU P480-FIM
020100         END-IF
020200*
020300         PERFORM P450-GRAVA-REGISTRO THRU P450-FIM
020400     END-IF.
020500*
020600 P400-FIM.
020700     CONTINUE.
020800*
020900 P410-CLASSIFICA-SETOR.
021000*
021100     MOVE WS-TAGS-MINUSCULA      TO LKS-SET-TAGS-MINUSCULA.
021200     MOVE CTT-SETOR              TO LKS-SET-VALOR-CAMPO.
021300     MOVE "N"                    TO LKS-SET-CAMPO-MUDOU.
021400*
021500     CALL "CRMB0901" USING WS-LKS-AREA-SETOR.
021600*
021700     IF LKS-SET-CAMPO-MUDOU EQUAL "S"
021800         MOVE LKS-SET-VALOR-CAMPO    TO CTT-SETOR
021900         SET SETOR-MUDOU             TO TRUE
022000     END-IF.
022100*
022200 P410-FIM.
022300     CONTINUE.
022400*
022500 P420-CLASSIFICA-CATEGORIA.
022600*
022700     MOVE WS-TAGS-MINUSCULA      TO LKS-CAT-TAGS-MINUSCULA.
022800     MOVE CTT-CATEGORIA          TO LKS-CAT-VALOR-CAMPO.
022900     MOVE "N"                    TO LKS-CAT-CAMPO-MUDOU.
023000*
023100     CALL "CRMB0902" USING WS-LKS-AREA-CATEGORIA.
023200*
023300     IF LKS-CAT-CAMPO-MUDOU EQUAL "S"
023400         MOVE LKS-CAT-VALOR-CAMPO    TO CTT-CATEGORIA
023500         SET CATEGORIA-MUDOU         TO TRUE
023600     END-IF.
023700*
023800 P420-FIM.
023900     CONTINUE.
024000*
024100 P450-GRAVA-REGISTRO.
024200*
024300     MOVE REG-CONTATO               TO REG-CONTATO-SAIDA.
024400     WRITE REG-CONTATO-SAIDA.
024500*
024600 P450-FIM.
024700     CONTINUE.
024800*
024900 P480-REGISTRA-ALTERACAO.
025000*
025100     DISPLAY "CRMB0100 LOG - SETOR ANTES/DEPOIS......: "
025200             WS-SETOR-ANTES " / " CTT-SETOR.
025300     DISPLAY "CRMB0100 LOG - CATEGORIA ANTES/DEPOIS..: "
025400             WS-CATEGORIA-ANTES " / " CTT-CATEGORIA.
025500*
025600 P480-FIM.
025700     CONTINUE.
025800*
025900 P900-FIM.
026000*
026100     CLOSE CONTATO-ENTRADA CONTATO-SAIDA.
026200*
026300     MOVE WS-TOTAL-REGISTROS      TO LKS-RES-TOTAL-REGISTROS.
026400     MOVE WS-REGISTROS-ATUALIZADOS TO LKS-RES-REG-ATUALIZADOS.
026500*
026600     DISPLAY "CRMB0100 - PROCESSAMENTO DE LIMPEZA CONCLUIDO.".
026700     DISPLAY "TOTAL DE REGISTROS PROCESSADOS: "
026800             WS-TOTAL-REGISTROS.
026900     DISPLAY "REGISTROS ATUALIZADOS..........: "
027000             WS-REGISTROS-ATUALIZADOS.
027100     DISPLAY "ARQUIVO DE SAIDA................: CONTOUT".
027200*
027300     GOBACK.
