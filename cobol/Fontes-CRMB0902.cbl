000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: COMPRAS-MERCADO DATA SERVICES
000400* Date-Written: 14/02/1991
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO
000700* Purpose: LIMPEZA DE CRM - CLASSIFICACAO DE CATEGORIA A PARTIR
000800*          DAS TAGS (SUBROTINA CHAMADA POR CRMB0100)
000900******************************************************************
001000* Alteracoes:
001100*   14/02/1991 - AR  - chamado 1091  - versao inicial, tabela de    CR1091
001200*                categorias com 14 entradas em ordem de
001300*                prioridade, encerrando no rank 99 "Other".
001400*   03/08/1991 - AR  - chamado 1140  - correcao: a comparacao de    CR1140
001500*                validade do campo precisa ser sensivel a
001600*                maiusculas/minusculas (casamento exato).
001700*   30/09/1992 - AR  - chamado 1270  - cuidado: "Equity" (rank 06)  CR1270
001800*                e' substring de "Private Equity" (rank 02); a
001900*                busca tem que respeitar a ordem de rank, nao a
002000*                ordem alfabetica, senao o rank errado vence.
002100*   19/07/1994 - AR  - chamado 1401  - troca do calculo manual de   CR1401
002200*                tamanho de palavra por rotina comum P020/P030.
002300*   11/03/1998 - MCS - chamado 1602  - revisao ano 2000: nenhuma    CR1602
002400*                data e' manipulada por este programa; apenas
002500*                confirmado e registrado para o levantamento Y2K.
002600*   07/09/1999 - MCS - chamado 1655  - fechamento do levantamento   CR1655
002700*                Y2K - programa dispensado (sem campos de data).
002800*   03/05/2001 - AR  - chamado 1788  - inclusao de log da troca     CR1788
002900*                de valor (DISPLAY), acionado pelo job de carga,
003000*                mesmo padrao adotado em CRMB0901.
003100*   14/04/2005 - JPS - chamado 2021  - inclusao da entrada rank 11  CR2021
003200*                "Venture and Capital Growth".
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    CRMB0902.
003600 AUTHOR.        ANDRE RAFFUL.
003700 INSTALLATION.  COMPRAS-MERCADO DATA SERVICES.
003800 DATE-WRITTEN.  14/02/1991.
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL - USO INTERNO.
004100*-----------------------------------------------------------------
004200 DATA DIVISION.
004300*-----------------------------------------------------------------
004400 WORKING-STORAGE SECTION.
004500*
004600* TABELA DE CATEGORIAS - MESMA FORMA DA TABELA DE SETORES DE
004700* CRMB0901 (PALAVRA-CHAVE, VALOR CANONICO, RANK). A ORDEM FISICA
004800* ABAIXO E' A ORDEM DE BUSCA (RANK ASCENDENTE).
004900*
005000 01  TAB-CATEGORIA-DADOS.
005100     05  FILLER.
005200       10 FILLER PIC X(30) VALUE "corporate".
005300       10 FILLER PIC X(30) VALUE "Corporate".
005400       10 FILLER PIC 9(02) VALUE 01.
005500     05  FILLER.
005600       10 FILLER PIC X(30) VALUE "private equity".
005700       10 FILLER PIC X(30) VALUE "Private Equity".
005800       10 FILLER PIC 9(02) VALUE 02.
005900     05  FILLER.
006000       10 FILLER PIC X(30) VALUE "legal services".
006100       10 FILLER PIC X(30) VALUE "Legal Services".
006200       10 FILLER PIC 9(02) VALUE 03.
006300     05  FILLER.
006400       10 FILLER PIC X(30) VALUE "law firm".
006500       10 FILLER PIC X(30) VALUE "Legal Services".
006600       10 FILLER PIC 9(02) VALUE 03.
006700     05  FILLER.
006800       10 FILLER PIC X(30) VALUE "consultancy".
006900       10 FILLER PIC X(30) VALUE "Consultancy".
007000       10 FILLER PIC 9(02) VALUE 04.
007100     05  FILLER.
007200       10 FILLER PIC X(30) VALUE "debt".
007300       10 FILLER PIC X(30) VALUE "Debt".
007400       10 FILLER PIC 9(02) VALUE 05.
007500     05  FILLER.
007600       10 FILLER PIC X(30) VALUE "equity".
007700       10 FILLER PIC X(30) VALUE "Equity".
007800       10 FILLER PIC 9(02) VALUE 06.
007900     05  FILLER.
008000       10 FILLER PIC X(30) VALUE "accountants".
008100       10 FILLER PIC X(30) VALUE "Accountants".
008200       10 FILLER PIC 9(02) VALUE 07.
008300     05  FILLER.
008400       10 FILLER PIC X(30) VALUE "financial services".
008500       10 FILLER PIC X(30) VALUE "Financial Services".
008600       10 FILLER PIC 9(02) VALUE 08.
008700     05  FILLER.
008800       10 FILLER PIC X(30) VALUE "wealth manager".
008900       10 FILLER PIC X(30) VALUE "Wealth Manager".
009000       10 FILLER PIC 9(02) VALUE 09.
009100     05  FILLER.
009200       10 FILLER PIC X(30) VALUE "orion network".
009300       10 FILLER PIC X(30) VALUE "Orion Network".
009400       10 FILLER PIC 9(02) VALUE 09.
009500     05  FILLER.
009600       10 FILLER PIC X(30) VALUE "competitor".
009700       10 FILLER PIC X(30) VALUE "Competitor".
009800       10 FILLER PIC 9(02) VALUE 10.
009900     05  FILLER.
010000       10 FILLER PIC X(30) VALUE "venture and capital growth".
010100       10 FILLER PIC X(30) VALUE "Venture and Capital Growth".
010200       10 FILLER PIC 9(02) VALUE 11.
010300     05  FILLER.
010400       10 FILLER PIC X(30) VALUE "other".
010500       10 FILLER PIC X(30) VALUE "Other".
010600       10 FILLER PIC 9(02) VALUE 99.
010700*
010800 01  TAB-CATEGORIA REDEFINES TAB-CATEGORIA-DADOS.
010900     05  TAB-CATEGORIA-ENTRY OCCURS 14 TIMES
011000                             INDEXED BY IX-CATEGORIA.
011100         10  TAB-CATEGORIA-PALAVRA      PIC X(30).
011200         10  TAB-CATEGORIA-PALAVRA-R
011300                           REDEFINES TAB-CATEGORIA-PALAVRA.
011400             15 TAB-CATEGORIA-CARACTERE PIC X(01) OCCURS 30 TIMES.
011500         10  TAB-CATEGORIA-CANONICO     PIC X(30).
011600         10  TAB-CATEGORIA-RANK         PIC 9(02).
011700*
011800* TAMANHO SIGNIFICATIVO DE CADA PALAVRA-CHAVE (SEM OS ESPACOS A
011900* DIREITA), CALCULADO UMA UNICA VEZ POR P020-CALCULA-TAMANHOS.
012000*
012100 01  WS-TAMANHOS-PALAVRA.
012200     05  WS-TAM-PALAVRA  PIC 9(02) COMP OCCURS 14 TIMES.
012300     05  FILLER          PIC X(10).
012400*
012500 01  WS-CONTROLE-SUBROTINA.
012600     05  WS-PRIMEIRA-CHAMADA        PIC X(01) VALUE "S".
012700         88  PRIMEIRA-CHAMADA              VALUE "S".
012800         88  JA-INICIALIZADO                VALUE "N".
012900     05  WS-IDX-CATEGORIA           PIC 9(02) COMP.
013000     05  WS-POS-CARACTERE           PIC 9(02) COMP.
013100     05  WS-OCORRENCIAS             PIC 9(04) COMP.
013200     05  FILLER                     PIC X(05).
013300*
013400 77  WS-CAMPO-VALIDO                PIC X(01) VALUE "N".
013500     88  CAMPO-JA-VALIDO                    VALUE "S".
013600*
013700* COPIA DE TRABALHO DO VALOR DE TAGS RECEBIDO - METADE
013800* INICIAL/FINAL USADA NO LOG DE TROCA DE VALOR DE P040.
013900*
014000 01  WS-TAGS-TRABALHO               PIC X(80).
014100 01  WS-TAGS-TRABALHO-R REDEFINES WS-TAGS-TRABALHO.
014200     05  WS-TAGS-1A-METADE          PIC X(40).
014300     05  WS-TAGS-2A-METADE          PIC X(40).
014400*-----------------------------------------------------------------
014500 LINKAGE SECTION.
014600*-----------------------------------------------------------------
014700 01  LKS-PARAMETRO-CATEGORIA.
014800     05  LKS-TAGS-MINUSCULA         PIC X(80).
014900     05  LKS-VALOR-CAMPO            PIC X(30).
015000     05  LKS-CAMPO-MUDOU            PIC X(01).
015100         88  LKS-CAMPO-FOI-ALTERADO         VALUE "S".
015200         88  LKS-CAMPO-NAO-ALTEROU          VALUE "N".
015300*-----------------------------------------------------------------
015400* LKS-TAGS-MINUSCULA = TAGS DO CONTATO JA EM MINUSCULAS
015500* LKS-VALOR-CAMPO     = CATEGORIA ATUAL (ENTRADA); CATEGORIA
015600*                       RESULTANTE (SAIDA, SO MUDA QUANDO
015700*                       LKS-CAMPO-MUDOU)
015800* LKS-CAMPO-MUDOU     = "S" QUANDO O VALOR FOI SUBSTITUIDO
015900*-----------------------------------------------------------------
016000 PROCEDURE DIVISION USING LKS-PARAMETRO-CATEGORIA.
016100*-----------------------------------------------------------------
016200 P000-CLASSIFICA.
016300*
016400     IF PRIMEIRA-CHAMADA
016500         PERFORM P020-CALCULA-TAMANHOS THRU P020-FIM
016600         SET JA-INICIALIZADO            TO TRUE
016700     END-IF.
016800*
016900     MOVE "N"                        TO LKS-CAMPO-MUDOU.
017000     MOVE "N"              TO WS-CAMPO-VALIDO.
017100*
017200     PERFORM P010-VERIFICA-VALIDO THRU P010-FIM.
017300*
017400     IF NOT CAMPO-JA-VALIDO
017500         PERFORM P030-PROCURA-PALAVRA-CHAVE THRU P030-FIM
017600     END-IF.
017700*
017800     IF LKS-CAMPO-FOI-ALTERADO
017900         MOVE LKS-TAGS-MINUSCULA     TO WS-TAGS-TRABALHO
018000         PERFORM P040-REGISTRA-LOG THRU P040-FIM
018100     END-IF.
018200*
018300     GOBACK.
018400*
018500 P010-VERIFICA-VALIDO.
018600*
018700     PERFORM P015-COMPARA-CANONICO
018800         VARYING IX-CATEGORIA FROM 1 BY 1
018900         UNTIL IX-CATEGORIA > 14
019000            OR CAMPO-JA-VALIDO.
019100*
019200 P010-FIM.
019300     CONTINUE.
019400*
019500 P015-COMPARA-CANONICO.
019600*
019700     IF LKS-VALOR-CAMPO
019800              EQUAL TAB-CATEGORIA-CANONICO(IX-CATEGORIA)
019900         SET CAMPO-JA-VALIDO              TO TRUE
020000     END-IF.
020100*
020200 P020-CALCULA-TAMANHOS.
020300*
020400     PERFORM P025-CALCULA-UM-TAMANHO
020500         VARYING WS-IDX-CATEGORIA FROM 1 BY 1
020600         UNTIL WS-IDX-CATEGORIA > 14.
020700*
020800 P020-FIM.
020900     CONTINUE.
021000*
021100 P025-CALCULA-UM-TAMANHO.
021200*
021300     MOVE 30                         TO WS-POS-CARACTERE.
021400     PERFORM P027-ACHA-FIM-PALAVRA
021500         VARYING WS-POS-CARACTERE FROM 30 BY -1
021600         UNTIL WS-POS-CARACTERE = 0
021700            OR TAB-CATEGORIA-CARACTERE
021800                   (WS-IDX-CATEGORIA WS-POS-CARACTERE)
021900                                     NOT EQUAL SPACE.
022000     MOVE WS-POS-CARACTERE
022100                       TO WS-TAM-PALAVRA(WS-IDX-CATEGORIA).
022200*
022300 P027-ACHA-FIM-PALAVRA.
022400     CONTINUE.
022500*
022600 P030-PROCURA-PALAVRA-CHAVE.
022700*
022800     SET IX-CATEGORIA            TO 1.
022900     PERFORM P035-TESTA-UMA-PALAVRA
023000         VARYING IX-CATEGORIA FROM 1 BY 1
023100         UNTIL IX-CATEGORIA > 14
023200            OR LKS-CAMPO-FOI-ALTERADO.
023300*
023400 P030-FIM.
023500     CONTINUE.
023600*
023700 P035-TESTA-UMA-PALAVRA.
023800*
023900     MOVE 0                          TO WS-OCORRENCIAS.
024000     MOVE IX-CATEGORIA               TO WS-IDX-CATEGORIA.
024100     INSPECT LKS-TAGS-MINUSCULA TALLYING WS-OCORRENCIAS
024200         FOR ALL TAB-CATEGORIA-PALAVRA(IX-CATEGORIA)
024300             (1 : WS-TAM-PALAVRA(WS-IDX-CATEGORIA)).
024400*
024500     IF WS-OCORRENCIAS NOT = 0
024600         IF TAB-CATEGORIA-CANONICO(IX-CATEGORIA)
024700                                   NOT EQUAL LKS-VALOR-CAMPO
024800             MOVE TAB-CATEGORIA-CANONICO(IX-CATEGORIA)
024900                                   TO LKS-VALOR-CAMPO
025000             SET LKS-CAMPO-FOI-ALTERADO         TO TRUE
025100         END-IF
025200     END-IF.
025300*
025400 P040-REGISTRA-LOG.
025500*
025600     DISPLAY "CRMB0902 LOG - CATEGORIA CLASSIFICADA: "
025700             LKS-VALOR-CAMPO.
025800     DISPLAY "CRMB0902 LOG - TAGS 1A METADE........: "
025900             WS-TAGS-1A-METADE.
026000     DISPLAY "CRMB0902 LOG - TAGS 2A METADE........: "
026100             WS-TAGS-2A-METADE.
026200*
026300 P040-FIM.
026400     CONTINUE.
026500*
026600 END PROGRAM CRMB0902.
