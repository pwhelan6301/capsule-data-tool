000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: COMPRAS-MERCADO DATA SERVICES
000400* Date-Written: 14/02/1991
000500* Date-Compiled:
000600* Security: CONFIDENCIAL - USO INTERNO
000700* Purpose: LIMPEZA DE CRM - CLASSIFICACAO DE SETOR A PARTIR DAS
000800*          TAGS (SUBROTINA CHAMADA POR CRMB0100)
000900******************************************************************
001000* Alteracoes:
001100*   14/02/1991 - AR  - chamado 1091  - versao inicial, tabela de    CR1091
001200*                setores com 10 entradas em ordem de prioridade.
001300*   03/08/1991 - AR  - chamado 1140  - correcao: a comparacao de    CR1140
001400*                validade do campo precisa ser sensivel a
001500*                maiusculas/minusculas (casamento exato).
001600*   22/01/1992 - JPS - chamado 1233  - inclusao da palavra-chave    CR1233
001700*                "construction" no rank 02 (Manufacturing).
001800*   19/07/1994 - AR  - chamado 1401  - troca do calculo manual de   CR1401
001900*                tamanho de palavra por rotina comum P020/P030.
002000*   11/03/1998 - MCS - chamado 1602  - revisao ano 2000: nenhuma    CR1602
002100*                data e' manipulada por este programa; apenas
002200*                confirmado e registrado para o levantamento Y2K.
002300*   07/09/1999 - MCS - chamado 1655  - fechamento do levantamento   CR1655
002400*                Y2K - programa dispensado (sem campos de data).
002500*   03/05/2001 - AR  - chamado 1788  - inclusao de log da troca     CR1788
002600*                de valor (DISPLAY), acionado pelo job de carga,
002700*                mesmo padrao adotado em CRMB0902.
002800*   16/11/2003 - JPS - chamado 1910  - revisao do rank 03           CR1910
002900*                (Healthcare & Education / Health & Education).
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CRMB0901.
003300 AUTHOR.        ANDRE RAFFUL.
003400 INSTALLATION.  COMPRAS-MERCADO DATA SERVICES.
003500 DATE-WRITTEN.  14/02/1991.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO.
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*
004300* TABELA DE SETORES - CADA ENTRADA E' PALAVRA-CHAVE (COMO ESTA NO
004400* RANK), VALOR CANONICO E RANK DE BUSCA. A ORDEM FISICA ABAIXO E'
004500* A ORDEM DE BUSCA (RANK ASCENDENTE, ORDEM ORIGINAL PRESERVADA
004600* ENTRE RANKS IGUAIS).
004700*
004800 01  TAB-SETOR-DADOS.
004900     05  FILLER.
005000       10 FILLER PIC X(30) VALUE "software, media & technology".
005100       10 FILLER PIC X(30) VALUE "Software & Technology".
005200       10 FILLER PIC 9(02) VALUE 01.
005300     05  FILLER.
005400       10 FILLER PIC X(30) VALUE "manufacturing & industrial".
005500       10 FILLER PIC X(30) VALUE "Manufacturing & Industrial".
005600       10 FILLER PIC 9(02) VALUE 02.
005700     05  FILLER.
005800       10 FILLER PIC X(30) VALUE "construction".
005900       10 FILLER PIC X(30) VALUE "Manufacturing & Industrial".
006000       10 FILLER PIC 9(02) VALUE 02.
006100     05  FILLER.
006200       10 FILLER PIC X(30) VALUE "manufacturing & distribution".
006300       10 FILLER PIC X(30) VALUE "Manufacturing & Industrial".
006400       10 FILLER PIC 9(02) VALUE 02.
006500     05  FILLER.
006600       10 FILLER PIC X(30) VALUE "healthcare & education".
006700       10 FILLER PIC X(30) VALUE "Healthcare & Education".
006800       10 FILLER PIC 9(02) VALUE 03.
006900     05  FILLER.
007000       10 FILLER PIC X(30) VALUE "health & education".
007100       10 FILLER PIC X(30) VALUE "Healthcare & Education".
007200       10 FILLER PIC 9(02) VALUE 03.
007300     05  FILLER.
007400       10 FILLER PIC X(30) VALUE "software & technology".
007500       10 FILLER PIC X(30) VALUE "Software & Technology".
007600       10 FILLER PIC 9(02) VALUE 04.
007700     05  FILLER.
007800       10 FILLER PIC X(30) VALUE "food & leisure".
007900       10 FILLER PIC X(30) VALUE "Food & Leisure".
008000       10 FILLER PIC 9(02) VALUE 05.
008100     05  FILLER.
008200       10 FILLER PIC X(30) VALUE "sustainability".
008300       10 FILLER PIC X(30) VALUE "Sustainability".
008400       10 FILLER PIC 9(02) VALUE 06.
008500     05  FILLER.
008600       10 FILLER PIC X(30) VALUE "business services".
008700       10 FILLER PIC X(30) VALUE "Business Services".
008800       10 FILLER PIC 9(02) VALUE 07.
008900*
009000 01  TAB-SETOR REDEFINES TAB-SETOR-DADOS.
009100     05  TAB-SETOR-ENTRY OCCURS 10 TIMES
009200                         INDEXED BY IX-SETOR.
009300         10  TAB-SETOR-PALAVRA      PIC X(30).
009400         10  TAB-SETOR-PALAVRA-R  REDEFINES TAB-SETOR-PALAVRA.
009500             15 TAB-SETOR-CARACTERE  PIC X(01) OCCURS 30 TIMES.
009600         10  TAB-SETOR-CANONICO     PIC X(30).
009700         10  TAB-SETOR-RANK         PIC 9(02).
009800*
009900* TAMANHO SIGNIFICATIVO DE CADA PALAVRA-CHAVE (SEM OS ESPACOS A
010000* DIREITA), CALCULADO UMA UNICA VEZ POR P020-CALCULA-TAMANHOS.
010100*
010200 01  WS-TAMANHOS-PALAVRA.
010300     05  WS-TAM-PALAVRA  PIC 9(02) COMP OCCURS 10 TIMES.
010400     05  FILLER          PIC X(10).
010500*
010600 01  WS-CONTROLE-SUBROTINA.
010700     05  WS-PRIMEIRA-CHAMADA        PIC X(01) VALUE "S".
010800         88  PRIMEIRA-CHAMADA              VALUE "S".
010900         88  JA-INICIALIZADO                VALUE "N".
011000     05  WS-IDX-SETOR               PIC 9(02) COMP.
011100     05  WS-POS-CARACTERE           PIC 9(02) COMP.
011200     05  WS-OCORRENCIAS             PIC 9(04) COMP.
011300     05  FILLER                     PIC X(05).
011400*
011500 77  WS-CAMPO-VALIDO                PIC X(01) VALUE "N".
011600     88  CAMPO-JA-VALIDO                    VALUE "S".
011700*
011800* COPIA DE TRABALHO DO VALOR DE TAGS RECEBIDO - METADE
011900* INICIAL/FINAL USADA NO LOG DE TROCA DE VALOR DE P040.
012000*
012100 01  WS-TAGS-TRABALHO               PIC X(80).
012200 01  WS-TAGS-TRABALHO-R REDEFINES WS-TAGS-TRABALHO.
012300     05  WS-TAGS-1A-METADE          PIC X(40).
012400     05  WS-TAGS-2A-METADE          PIC X(40).
012500*-----------------------------------------------------------------
012600 LINKAGE SECTION.
012700*-----------------------------------------------------------------
012800 01  LKS-PARAMETRO-SETOR.
012900     05  LKS-TAGS-MINUSCULA         PIC X(80).
013000     05  LKS-VALOR-CAMPO            PIC X(30).
013100     05  LKS-CAMPO-MUDOU            PIC X(01).
013200         88  LKS-CAMPO-FOI-ALTERADO         VALUE "S".
013300         88  LKS-CAMPO-NAO-ALTEROU          VALUE "N".
013400*-----------------------------------------------------------------
013500* LKS-TAGS-MINUSCULA = TAGS DO CONTATO JA EM MINUSCULAS
013600* LKS-VALOR-CAMPO     = SETOR ATUAL (ENTRADA); SETOR RESULTANTE
013700*                       (SAIDA, SO MUDA QUANDO LKS-CAMPO-MUDOU)
013800* LKS-CAMPO-MUDOU     = "S" QUANDO O VALOR FOI SUBSTITUIDO
013900*-----------------------------------------------------------------
014000 PROCEDURE DIVISION USING LKS-PARAMETRO-SETOR.
014100*-----------------------------------------------------------------
014200 P000-CLASSIFICA.
014300*
014400     IF PRIMEIRA-CHAMADA
014500         PERFORM P020-CALCULA-TAMANHOS THRU P020-FIM
014600         SET JA-INICIALIZADO            TO TRUE
014700     END-IF.
014800*
014900     MOVE "N"                        TO LKS-CAMPO-MUDOU.
015000     MOVE "N"              TO WS-CAMPO-VALIDO.
015100*
015200     PERFORM P010-VERIFICA-VALIDO THRU P010-FIM.
015300*
015400     IF NOT CAMPO-JA-VALIDO
015500         PERFORM P030-PROCURA-PALAVRA-CHAVE THRU P030-FIM
015600     END-IF.
015700*
015800     IF LKS-CAMPO-FOI-ALTERADO
015900         MOVE LKS-TAGS-MINUSCULA     TO WS-TAGS-TRABALHO
016000         PERFORM P040-REGISTRA-LOG THRU P040-FIM
016100     END-IF.
016200*
016300     GOBACK.
016400*
016500 P010-VERIFICA-VALIDO.
016600*
016700     PERFORM P015-COMPARA-CANONICO
016800         VARYING IX-SETOR FROM 1 BY 1
016900         UNTIL IX-SETOR > 10
017000            OR CAMPO-JA-VALIDO.
017100*
017200 P010-FIM.
017300     CONTINUE.
017400*
017500 P015-COMPARA-CANONICO.
017600*
017700     IF LKS-VALOR-CAMPO EQUAL TAB-SETOR-CANONICO(IX-SETOR)
017800         SET CAMPO-JA-VALIDO              TO TRUE
017900     END-IF.
018000*
018100 P020-CALCULA-TAMANHOS.
018200*
018300     PERFORM P025-CALCULA-UM-TAMANHO
018400         VARYING WS-IDX-SETOR FROM 1 BY 1
018500         UNTIL WS-IDX-SETOR > 10.
018600*
018700 P020-FIM.
018800     CONTINUE.
018900*
019000 P025-CALCULA-UM-TAMANHO.
019100*
019200     MOVE 30                         TO WS-POS-CARACTERE.
019300     PERFORM P027-ACHA-FIM-PALAVRA
019400         VARYING WS-POS-CARACTERE FROM 30 BY -1
019500         UNTIL WS-POS-CARACTERE = 0
019600            OR TAB-SETOR-CARACTERE(WS-IDX-SETOR WS-POS-CARACTERE)
019700                                     NOT EQUAL SPACE.
019800     MOVE WS-POS-CARACTERE       TO WS-TAM-PALAVRA(WS-IDX-SETOR).
019900*
020000 P027-ACHA-FIM-PALAVRA.
020100     CONTINUE.
020200*
020300 P030-PROCURA-PALAVRA-CHAVE.
020400*
020500     SET IX-SETOR                TO 1.
020600     PERFORM P035-TESTA-UMA-PALAVRA
020700         VARYING IX-SETOR FROM 1 BY 1
020800         UNTIL IX-SETOR > 10
020900            OR LKS-CAMPO-FOI-ALTERADO.
021000*
021100 P030-FIM.
021200     CONTINUE.
021300*
021400 P035-TESTA-UMA-PALAVRA.
021500*
021600     MOVE 0                          TO WS-OCORRENCIAS.
021700     MOVE IX-SETOR                   TO WS-IDX-SETOR.
021800     INSPECT LKS-TAGS-MINUSCULA TALLYING WS-OCORRENCIAS
021900         FOR ALL TAB-SETOR-PALAVRA(IX-SETOR)
022000             (1 : WS-TAM-PALAVRA(WS-IDX-SETOR)).
022100*
022200     IF WS-OCORRENCIAS NOT = 0
022300         IF TAB-SETOR-CANONICO(IX-SETOR) NOT EQUAL LKS-VALOR-CAMPO
022400             MOVE TAB-SETOR-CANONICO(IX-SETOR) TO LKS-VALOR-CAMPO
022500             SET LKS-CAMPO-FOI-ALTERADO         TO TRUE
022600         END-IF
022700     END-IF.
022800*
022900 P040-REGISTRA-LOG.
023000*
023100     DISPLAY "CRMB0901 LOG - SETOR CLASSIFICADO: "
023200             LKS-VALOR-CAMPO.
023300     DISPLAY "CRMB0901 LOG - TAGS 1A METADE....: "
023400             WS-TAGS-1A-METADE.
023500     DISPLAY "CRMB0901 LOG - TAGS 2A METADE....: "
023600             WS-TAGS-2A-METADE.
023700*
023800 P040-FIM.
023900     CONTINUE.
024000*
024100 END PROGRAM CRMB0901.
