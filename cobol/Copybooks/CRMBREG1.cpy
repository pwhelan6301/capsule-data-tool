000100******************************************************************
000200* Copybook: CRMBREG1
000300* Author: ANDRE RAFFUL
000400* Date: 14/02/2024
000500* Purpose: LAYOUT DO REGISTRO DE CONTATO DO CRM (ENTRADA/SAIDA
000600*          DA LIMPEZA POR TAGS E DO ENRIQUECIMENTO POR MESTRE)
000700* Alteracoes: 14/02/2024 - AR - ticket CRMB-014 - versao inicial
000800*             09/06/2024 - AR - ticket CRMB-041 - campo
000900*                         CTT-CATEGORIA alinhado a tabela de
001000*                         categorias de SCMP0902/CRMB0902
001100******************************************************************
001200* Registro de tamanho fixo, 220 posicoes. Os cinco campos abaixo
001300* somam as 220 posicoes do registro (40+40+80+30+30), por isso
001400* este layout nao tem FILLER de preenchimento no final.
001500******************************************************************
001600 01  REG-CONTATO.
001700     05  CTT-NOME                    PIC X(40).
001800     05  CTT-ORGANIZACAO             PIC X(40).
001900     05  CTT-TAGS                    PIC X(80).
002000     05  CTT-SETOR                   PIC X(30).
002100     05  CTT-CATEGORIA               PIC X(30).
