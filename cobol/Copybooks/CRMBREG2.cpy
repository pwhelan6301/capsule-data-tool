000100******************************************************************
000200* Copybook: CRMBREG2
000300* Author: ANDRE RAFFUL
000400* Date: 14/02/2024
000500* Purpose: LAYOUT DO REGISTRO MESTRE DE ORGANIZACOES DO CRM
000600*          (BASE DE CONHECIMENTO DO ENRIQUECIMENTO - CRMB0200)
000700* Alteracoes: 14/02/2024 - AR - ticket CRMB-014 - versao inicial
000800******************************************************************
000900* Registro de tamanho fixo, 140 posicoes. MST-NOME e' a chave
001000* primaria da organizacao; quando em branco, MST-ORGANIZACAO e'
001100* usado no lugar dela (ver P210-CHAVE-MESTRE em CRMB0200). Os
001200* quatro campos abaixo somam as 140 posicoes do registro
001300* (40+40+30+30), por isso este layout tambem nao tem FILLER de
001400* preenchimento no final.
001500******************************************************************
001600 01  REG-MESTRE.
001700     05  MST-NOME                    PIC X(40).
001800     05  MST-ORGANIZACAO             PIC X(40).
001900     05  MST-SETOR                   PIC X(30).
002000     05  MST-CATEGORIA               PIC X(30).
